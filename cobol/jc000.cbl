000100******************************************************************
000200*                                                                 
000300*            J O B   C O N T R O L   -   N U L L   R U N          
000400*                                                                 
000500******************************************************************
000600*                                                                 
000700 IDENTIFICATION          DIVISION.                                
000800* ===============================                                 
000900*                                                                 
001000*                                                                 
001100 PROGRAM-ID.             JC000.                                   
001200*                                                                 
001300 AUTHOR.                 R J HALLIWELL.                           
001400 INSTALLATION.           APPLEWOOD COMPUTERS - SYSTEMS GROUP.     
001500 DATE-WRITTEN.           04/06/84.                                
001600 DATE-COMPILED.          04/06/84.                                
001700 SECURITY.               COPYRIGHT (C) 1984-2026, APPLEWOOD       
001800*                         COMPUTERS.  DISTRIBUTED UNDER THE GNU   
001900*                         GENERAL PUBLIC LICENSE.  SEE THE FILE   
002000*                         COPYING FOR DETAILS.                    
002100*                                                                 
002200*                        REMARKS.            RUN-CONTROL SHELL FOR
002300*                        AN AS-YET UNSTAFFED APPLICATION.  THE    
002400*                        INCOMING JOB STREAM CARRIES NO INPUT     
002500*                        FILE, NO MASTER, NO TRANSACTION AND NO   
002600*                        PRINT FILE - THERE IS NOTHING FOR THIS   
002700*                        MODULE TO OPEN, READ, EDIT, POST OR      
002800*                        PRINT.  IT EXISTS SO THE NIGHTLY STREAM  
002900*                        HAS A CLEAN START-OF-JOB / END-OF-JOB    
003000*                        PAIR TO CHAIN TO UNTIL THE OWNING        
003100*                        DEPARTMENT SUPPLIES A SPEC.              
003200*                                                                 
003300*                        CALLED MODULES.     NONE.                
003400*                                                                 
003500* CHANGES:                                                        
003600* 04/06/84 rjh - .01 Written as placeholder JOBCTL entry point per
003700*                    Systems Group request SG-0091 pending the    
003800*                    Stock Ledger spec sign-off.                  
003900* 19/02/86 rjh - .02 Added WS-Run-Date triple-form redefinition to
004000*                    match the standard date block used elsewhere 
004100*                    in the suite - keeps Job Control consistent  
004200*                    even with nothing to date-stamp yet.         
004300* 11/09/87 kdw - .03 Corrected AUTHOR paragraph - previous release
004400*                    credited wrong Systems Group contact.        
004500* 30/01/90 rjh - .04 Added UPSI-0 restart switch and CLASS test   
004600*                    for WS-Run-Date so an operator restart of the
004700*                    stream does not blow up on a re-run.         
004800* 14/05/92 kdw - 1.1  Renumbered AA-paragraphs to house standard  
004900*                     (AA000/AA900) ahead of the SL suite going in
005000*                     alongside this module on the same JCL       
005100*                     stream.                                     
005200* 22/11/94 pjt - .05 Return-Code confirmed zero on all paths per  
005300*                    Op Group complaint OG-1123 (stream reported  
005400*                    an abend that traced back to a DIFFERENT step
005500*                    - this one was always clean).                
005600* 06/03/98 pjt - 1.2  Y2K REVIEW - WS-Run-Date-CC confirmed       
005700*                     present and WS-Run-Date-YY treated as a     
005800*                     2-digit window field only, never compared   
005900*                     across century.  No live date logic in this 
006000*                     module to convert.                          
006100* 17/08/99 pjt - .06 Y2K sign-off - Systems Group audit SG-1401,  
006200*                    module re-certified as having no century-    
006300*                    sensitive processing.                        
006400* 21/03/02 kdw - 1.3  Migrated compile to Micro Focus Net Express;
006500*                     no source changes required.                 
006600* 09/10/06 dgs - .07 Added COB-CRT-STATUS to SPECIAL-NAMES for    
006700*                    parity with the rest of the suite - unused   
006800*                    here but keeps the copybook interface common.
006900* 15/01/09 dgs - 1.4  Migrated to Open Cobol / GnuCOBOL build.    
007000* 24/10/16 dgs - .08 Conformed header layout to current house     
007100*                    standard (ALL programs now carry this block).
007200* 16/04/24 vbc -      Copyright notice update superseding all     
007300*                     previous notices.                           
007400* 20/09/25 vbc - 3.3.00 Version update and builds reset with rest 
007500*                       of suite.                                 
007600*                                                                 
007700******************************************************************
007800*                                                                 
007900* Copyright Notice.                                               
008000* ****************                                                
008100*                                                                 
008200*This program is part of the Applewood Computers Accounting System
008300*and is copyright (c) Applewood Computers, 1984-2026 and later.   
008400*                                                                 
008500*This program is free software; you can redistribute it and/or    
008600*modify it under the terms of the GNU General Public License as   
008700*published by the Free Software Foundation; version 3 and later.  
008800*                                                                 
008900*Distributed in the hope that it will be useful, but WITHOUT ANY  
009000*WARRANTY; without even the implied warranty of MERCHANTABILITY or
009100*FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public    
009200*License for more details.                                        
009300*                                                                 
009400*You should have received a copy of the GNU General Public License
009500*along with this program; see the file COPYING.  If not, write to 
009600*the Free Software Foundation, 59 Temple Place, Suite 330, Boston,
009700*MA 02111-1307 USA.                                               
009800*                                                                 
009900******************************************************************
010000*                                                                 
010100 ENVIRONMENT             DIVISION.                                
010200* ===============================                                 
010300*                                                                 
010400 CONFIGURATION           SECTION.                                 
010500 SOURCE-COMPUTER.        IBM-4341.                                
010600 OBJECT-COMPUTER.        IBM-4341.                                
010700 SPECIAL-NAMES.                                                   
010800     C01                 IS TOP-OF-FORM                           
010900     CLASS DATE-DIGIT    IS "0" THRU "9"                          
011000     UPSI-0              ON STATUS IS RUN-IS-A-RESTART            
011100                         OFF STATUS IS RUN-IS-NOT-A-RESTART.      
011200*                                                                 
011300 INPUT-OUTPUT            SECTION.                                 
011400 FILE-CONTROL.                                                    
011500*                                                                 
011600*No files are defined for this module - JC000 opens, reads and    
011700*writes nothing.  Retained as an empty paragraph so the house     
011800*skeleton for a run-control module stays intact if a file is ever 
011900*added ahead of this step in the stream.                          
012000*                                                                 
012100 DATA                    DIVISION.                                
012200* ===============================                                 
012300*                                                                 
012400 FILE                    SECTION.                                 
012500*                                                                 
012600* No FD entries - JC000 has no file section content.              
012700*                                                                 
012800 WORKING-STORAGE         SECTION.                                 
012900* -----------------------------                                   
013000*                                                                 
013100 77  PROG-NAME               PIC X(15)  VALUE "JC000 (1.4.08)".   
013200*                                                                 
013300 01  WS-RUN-DATE.                                                 
013400     03  WS-RUN-DATE-VALUE   PIC X(10)  VALUE SPACES.             
013500     03  WS-RUN-DATE-UK      REDEFINES WS-RUN-DATE-VALUE.         
013600         05  WS-RD-UK-DD     PIC X(02).                           
013700         05  FILLER          PIC X(01).                           
013800         05  WS-RD-UK-MM     PIC X(02).                           
013900         05  FILLER          PIC X(01).                           
014000         05  WS-RD-UK-CCYY   PIC X(04).                           
014100     03  WS-RUN-DATE-USA     REDEFINES WS-RUN-DATE-VALUE.         
014200         05  WS-RD-US-MM     PIC X(02).                           
014300         05  FILLER          PIC X(01).                           
014400         05  WS-RD-US-DD     PIC X(02).                           
014500         05  FILLER          PIC X(01).                           
014600         05  WS-RD-US-CCYY   PIC X(04).                           
014700     03  WS-RUN-DATE-ISO     REDEFINES WS-RUN-DATE-VALUE.         
014800         05  WS-RD-ISO-CC    PIC X(02).                           
014900         05  WS-RD-ISO-YY    PIC X(02).                           
015000         05  WS-RD-ISO-MM    PIC X(02).                           
015100         05  WS-RD-ISO-DD    PIC X(02).                           
015200         05  FILLER          PIC X(02).                           
015300     03  FILLER              PIC X(06).                           
015400*                                                                 
015500 01  WS-JOB-STATUS.                                               
015600     03  WS-STEP-COUNT       PIC S9(03)  COMP  VALUE ZERO.        
015700     03  WS-RETURN-CODE      PIC S9(03)  COMP  VALUE ZERO.        
015800     03  WS-RESTART-SW       PIC X(01)   VALUE "N".               
015900         88  WS-THIS-IS-A-RESTART       VALUE "Y".                
016000         88  WS-THIS-IS-NOT-A-RESTART   VALUE "N".                
016100     03  FILLER              PIC X(09).                           
016200*                                                                 
016300 PROCEDURE               DIVISION.                                
016400* ===============================                                 
016500*                                                                 
016600 AA000-MAIN              SECTION.                                 
016700* *************************                                       
016800*                                                                 
016900*Entry point for the null-run job-control step.  Chained at the   
017000*head of the nightly stream ahead of any application step; nothing
017100*is opened, nothing is read, nothing is posted or printed, so     
017200*control simply passes through Start-of-Job and End-of-Job and the
017300*step ends with Return-Code zero.                                 
017400*                                                                 
017500     PERFORM  AA010-START-OF-JOB                                  
017600              THRU     AA010-EXIT.                                
017700*                                                                 
017800     PERFORM  AA900-END-OF-JOB                                    
017900              THRU     AA900-EXIT.                                
018000*                                                                 
018100     GOBACK.                                                      
018200*                                                                 
018300 AA000-EXIT.                                                      
018400     EXIT.                                                        
018500*                                                                 
018600 AA010-START-OF-JOB.                                              
018700*                                                                 
018800*Pick up today's date purely for the job log; no file is opened   
018900*and no record is read against it.                                
019000*                                                                 
019100     ACCEPT   WS-RUN-DATE-VALUE  FROM  DATE  YYYYMMDD.            
019200     IF       UPSI-0                                              
019300              SET      WS-THIS-IS-A-RESTART      TO TRUE          
019400     ELSE                                                         
019500              SET      WS-THIS-IS-NOT-A-RESTART  TO TRUE          
019600     END-IF.                                                      
019700     ADD      1  TO  WS-STEP-COUNT.                               
019800     DISPLAY  "JC000 START OF JOB - " WS-RUN-DATE-VALUE           
019900              UPON     CONSOLE.                                   
020000*                                                                 
020100 AA010-EXIT.                                                      
020200     EXIT.                                                        
020300*                                                                 
020400 AA900-END-OF-JOB.                                                
020500*                                                                 
020600*Nothing was opened in AA010 so there is nothing to close here;   
020700*the paragraph exists so a module chained after this one finds the
020800*house End-of-Job pattern already in place.                       
020900*                                                                 
021000     MOVE     ZERO  TO  WS-RETURN-CODE.                           
021100     DISPLAY  "JC000 END OF JOB - RETURN-CODE 000"                
021200              UPON     CONSOLE.                                   
021300     MOVE     WS-RETURN-CODE  TO  RETURN-CODE.                    
021400*                                                                 
021500 AA900-EXIT.                                                      
021600     EXIT.                                                        
